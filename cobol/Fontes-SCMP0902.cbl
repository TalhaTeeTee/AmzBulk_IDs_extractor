000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: HBSIS SISTEMAS - NUCLEO COMPRAS DE MERCADO
000130* Date-Written: 04/03/2024
000140* Date-Compiled:
000150* Security: USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO
000160*-----------------------------------------------------------------
000170* CHAMADO ORIGINAL: VALIDAR DIGITO VERIFICADOR DE CODIGO DE
000180* BARRAS EAN-13 DO CADASTRO DE PRODUTOS.
000190*-----------------------------------------------------------------
000200* HISTORICO DE ALTERACOES:
000210*   04/03/2024 - AR        - VERSAO ORIGINAL (EAN-13).
000220*   14/04/2024 - AR        - CHAMADO CMP-4471 - SCMP0902 DEIXA DE
000230*                            SER O VALIDADOR DE CODIGO DE BARRAS
000240*                            DO CADASTRO DE PRODUTOS (SCMP0300) E
000250*                            PASSA A SER O CLASSIFICADOR DA
000260*                            EXPRESSAO DE SEGMENTACAO DE PRODUTO
000270*                            (PAT/CATEGORIA/AUTO) DO BULK SHEET
000280*                            DE SPONSORED PRODUCTS, CHAMADO PELO
000290*                            NOVO SCMP0600.  O VALIDADOR DE
000300*                            CODIGO DE BARRAS FOI RETIRADO DE
000310*                            PRODUCAO JUNTO COM O SCMP0300.
000320*   29/04/2024 - AR        - CHAMADO CMP-4502 - O TESTE DE PAT
000330*                            EXIGE FRONTEIRA DE PALAVRA NOS DOIS
000340*                            LADOS DO TOKEN "B0" + 8 POSICOES,
000350*                            PARA NAO CASAR COM UM ASIN DENTRO DE
000360*                            UM CODIGO MAIOR (EX.: B0XXXXXXXX9).
000370******************************************************************
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000410 PROGRAM-ID.    SCMP0902.
000420 AUTHOR.        ANDRE RAFFUL.
000430 INSTALLATION.  HBSIS SISTEMAS.
000440 DATE-WRITTEN.  04/03/2024.
000450 DATE-COMPILED.
000460 SECURITY.      USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO.
000470*-----------------------------------------------------------------
000480* CLASSIFICA A COLUNA TARGETING-EXPRESSION (AJ) DE UMA LINHA DE
000490* SEGMENTACAO DE PRODUTO (ENTIDADE "PRODUCT TARGETING") CONTRA AS
000500* TRES REGRAS DE SEGMENTACAO DO NUCLEO DE CARGA.  AS TRES SAO
000510* INDEPENDENTES - A EXPRESSAO PODE CASAR COM MAIS DE UMA, OU COM
000520* NENHUMA:
000530*   LKS-IND-PAT      = "S" QUANDO A EXPRESSAO CONTEM UM TOKEN NO
000540*                      FORMATO DE ASIN (B0 + 8 CARACTERES
000550*                      ALFANUMERICOS), ISOLADO POR FRONTEIRA DE
000560*                      PALAVRA NOS DOIS LADOS.
000570*   LKS-IND-CATEGORIA = "S" QUANDO A EXPRESSAO CONTEM A SUBSTRING
000580*                      "CATEGORY" EM QUALQUER POSICAO.
000590*   LKS-IND-AUTO     = "S" QUANDO A EXPRESSAO CONTEM "CLOSE",
000600*                      "LOOSE", "SUBSTITUTE" OU "COMPLEMENT" EM
000610*                      QUALQUER POSICAO (CLAUSULAS DE SEGMENTACAO
000620*                      AUTOMATICA DA AMAZON ADS).
000630* A COMPARACAO E FEITA SEM DIFERENCIAR MAIUSCULAS DE MINUSCULAS.
000640*-----------------------------------------------------------------
000650 ENVIRONMENT DIVISION.
000660*-----------------------------------------------------------------
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     CLASS CLASSE-ALFANUMERICA IS "A" THRU "Z" "0" THRU "9".
000700*-----------------------------------------------------------------
000710 DATA DIVISION.
000720*-----------------------------------------------------------------
000730 WORKING-STORAGE SECTION.
000740*-----------------------------------------------------------------
000750 01  WS-AUXILIARES.
000760     05  WS-EXPRESSAO-MIN              PIC X(80).
000770*        *====<< VISAO EM TABELA, POSICAO A POSICAO >>============
000780     05  WS-EXPRESSAO-TABELA REDEFINES WS-EXPRESSAO-MIN.
000790         10  WS-EXPRESSAO-CARACTER     PIC X(01) OCCURS 80 TIMES.
000800     05  WS-QTD-OCORRENCIAS            PIC 9(02) COMP.
000810     05  WS-POS-ASIN                   PIC 9(02) COMP.
000820     05  WS-ACHOU-ASIN                 PIC X(01).
000830         88  FLAG-ACHOU-ASIN           VALUE "S".
000840     05  WS-FRONTEIRA-OK               PIC X(01).
000850         88  FLAG-FRONTEIRA-OK         VALUE "S".
000860     05  WS-CORPO-OK                   PIC X(01).
000870         88  FLAG-CORPO-OK             VALUE "S".
000880     05  WS-IND                        PIC 9(02) COMP.
000890*
000900 01  WS-TABELA-MAIUSC                  PIC X(26)
000910         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000920 01  WS-TAB-MAIUSC-IND REDEFINES WS-TABELA-MAIUSC.
000930     05  WS-MAIUSC-CARACTER             PIC X(01) OCCURS 26 TIMES.
000940 01  WS-TABELA-MINUSC                  PIC X(26)
000950         VALUE "abcdefghijklmnopqrstuvwxyz".
000960 01  WS-TAB-MINUSC-IND REDEFINES WS-TABELA-MINUSC.
000970     05  WS-MINUSC-CARACTER             PIC X(01) OCCURS 26 TIMES.
000980*-----------------------------------------------------------------
000990 LINKAGE SECTION.
001000*-----------------------------------------------------------------
001010 01  LKS-PARAMETRO.
001020     05 LKS-EXPR-SEGMENTACAO           PIC X(80).
001030     05 LKS-IND-PAT                    PIC X(01).
001040     05 LKS-IND-CATEGORIA              PIC X(01).
001050     05 LKS-IND-AUTO                   PIC X(01).
001060*-----------------------------------------------------------------
001070* LKS-EXPR-SEGMENTACAO = COLUNA AJ (TARGETING-EXPRESSION)
001080* LKS-IND-PAT           = "S"/"N" - CASOU COM ASIN (MAPA 3)
001090* LKS-IND-CATEGORIA     = "S"/"N" - CASOU COM CATEGORIA (MAPA 4)
001100* LKS-IND-AUTO          = "S"/"N" - CASOU COM AUTO (MAPA 5)
001110*-----------------------------------------------------------------
001120*-----------------------------------------------------------------
001130 PROCEDURE DIVISION USING LKS-PARAMETRO.
001140*-----------------------------------------------------------------
001150 P000-CLASSIFICA-EXPRESSAO.
001160*
001170     MOVE "N"                         TO LKS-IND-PAT
001180                                          LKS-IND-CATEGORIA
001190                                          LKS-IND-AUTO.
001200     MOVE LKS-EXPR-SEGMENTACAO         TO WS-EXPRESSAO-MIN.
001210     INSPECT WS-EXPRESSAO-MIN CONVERTING WS-TABELA-MAIUSC
001220                                      TO WS-TABELA-MINUSC.
001230*
001240     PERFORM P100-TESTA-CATEGORIA THRU P100-FIM.
001250     PERFORM P200-TESTA-AUTO      THRU P200-FIM.
001260     PERFORM P300-TESTA-PAT       THRU P300-FIM.
001270*
001280     GOBACK.
001290*
001300*-----------------------------------------------------------------
001310* REGRA CATEGORY - SUBSTRING "CATEGORY" EM QUALQUER POSICAO
001320*-----------------------------------------------------------------
001330 P100-TESTA-CATEGORIA.
001340*
001350     MOVE ZERO                        TO WS-QTD-OCORRENCIAS.
001360     INSPECT WS-EXPRESSAO-MIN TALLYING WS-QTD-OCORRENCIAS
001370             FOR ALL "category".
001380     IF WS-QTD-OCORRENCIAS > ZERO
001390         MOVE "S"                     TO LKS-IND-CATEGORIA
001400     END-IF.
001410*
001420 P100-FIM.
001430     EXIT.
001440*-----------------------------------------------------------------
001450* REGRA AUTO - "CLOSE", "LOOSE", "SUBSTITUTE" OU "COMPLEMENT"
001460*-----------------------------------------------------------------
001470 P200-TESTA-AUTO.
001480*
001490     MOVE ZERO                        TO WS-QTD-OCORRENCIAS.
001500     INSPECT WS-EXPRESSAO-MIN TALLYING WS-QTD-OCORRENCIAS
001510             FOR ALL "close"
001520                 ALL "loose"
001530                 ALL "substitute"
001540                 ALL "complement".
001550     IF WS-QTD-OCORRENCIAS > ZERO
001560         MOVE "S"                     TO LKS-IND-AUTO
001570     END-IF.
001580*
001590 P200-FIM.
001600     EXIT.
001610*-----------------------------------------------------------------
001620* REGRA PAT - "B0" + 8 CARACTERES ALFANUMERICOS, COM FRONTEIRA DE
001630* PALAVRA NOS DOIS LADOS (INICIO/FIM DO TEXTO OU CARACTERE QUE
001640* NAO SEJA LETRA NEM DIGITO).  VARRE TODA A EXPRESSAO POSICAO A
001650* POSICAO ATE ACHAR O PRIMEIRO TOKEN VALIDO OU ESGOTAR O TEXTO.
001660*-----------------------------------------------------------------
001670 P300-TESTA-PAT.
001680*
001690     MOVE "N"                         TO WS-ACHOU-ASIN.
001700     PERFORM P310-VARRE-POSICAO THRU P310-FIM
001710             VARYING WS-POS-ASIN FROM 1 BY 1
001720             UNTIL WS-POS-ASIN > 71
001730                OR FLAG-ACHOU-ASIN.
001740     IF FLAG-ACHOU-ASIN
001750         MOVE "S"                     TO LKS-IND-PAT
001760     END-IF.
001770*
001780 P300-FIM.
001790     EXIT.
001800*-----------------------------------------------------------------
001810 P310-VARRE-POSICAO.
001820*
001830     IF WS-EXPRESSAO-MIN(WS-POS-ASIN:2) = "b0"
001840         PERFORM P320-TESTA-CORPO THRU P320-FIM
001850         IF FLAG-CORPO-OK
001860             PERFORM P330-TESTA-FRONTEIRA THRU P330-FIM
001870             IF FLAG-FRONTEIRA-OK
001880                 MOVE "S"             TO WS-ACHOU-ASIN
001890             END-IF
001900         END-IF
001910     END-IF.
001920*
001930 P310-FIM.
001940     EXIT.
001950*-----------------------------------------------------------------
001960* OS 8 CARACTERES IMEDIATAMENTE APOS "B0" PRECISAM SER TODOS
001970* LETRAS (A-Z JA MINUSCULAS NESTE PONTO) OU DIGITOS (0-9).
001980*-----------------------------------------------------------------
001990 P320-TESTA-CORPO.
002000*
002010     MOVE "S"                         TO WS-CORPO-OK.
002020     PERFORM P325-TESTA-CARACTERE THRU P325-FIM
002030             VARYING WS-IND FROM 1 BY 1
002040             UNTIL WS-IND > 8
002050                OR NOT FLAG-CORPO-OK.
002060*
002070 P320-FIM.
002080     EXIT.
002090*-----------------------------------------------------------------
002100 P325-TESTA-CARACTERE.
002110*
002120     IF NOT (WS-EXPRESSAO-MIN(WS-POS-ASIN + 1 + WS-IND:1)
002130                 >= "a"
002140             AND WS-EXPRESSAO-MIN(WS-POS-ASIN + 1 + WS-IND:1)
002150                 <= "z")
002160        AND NOT (WS-EXPRESSAO-MIN(WS-POS-ASIN + 1 + WS-IND:1)
002170                 >= "0"
002180             AND WS-EXPRESSAO-MIN(WS-POS-ASIN + 1 + WS-IND:1)
002190                 <= "9")
002200         MOVE "N"                     TO WS-CORPO-OK
002210     END-IF.
002220*
002230 P325-FIM.
002240     EXIT.
002250*-----------------------------------------------------------------
002260* O CARACTERE IMEDIATAMENTE ANTES DE "B0" (QUANDO EXISTE) E O
002270* CARACTERE IMEDIATAMENTE APOS O CORPO DE 8 POSICOES (QUANDO
002280* EXISTE) PRECISAM SER NAO-ALFANUMERICOS.
002290*-----------------------------------------------------------------
002300 P330-TESTA-FRONTEIRA.
002310*
002320     MOVE "S"                         TO WS-FRONTEIRA-OK.
002330*
002340     IF WS-POS-ASIN > 1
002350         IF (WS-EXPRESSAO-MIN(WS-POS-ASIN - 1:1) >= "a"
002360                AND WS-EXPRESSAO-MIN(WS-POS-ASIN - 1:1) <= "z")
002370            OR (WS-EXPRESSAO-MIN(WS-POS-ASIN - 1:1) >= "0"
002380                AND WS-EXPRESSAO-MIN(WS-POS-ASIN - 1:1) <= "9")
002390             MOVE "N"                 TO WS-FRONTEIRA-OK
002400         END-IF
002410     END-IF.
002420*
002430     IF WS-POS-ASIN + 10 <= 80
002440         IF (WS-EXPRESSAO-MIN(WS-POS-ASIN + 10:1) >= "a"
002450                AND WS-EXPRESSAO-MIN(WS-POS-ASIN + 10:1) <= "z")
002460            OR (WS-EXPRESSAO-MIN(WS-POS-ASIN + 10:1) >= "0"
002470                AND WS-EXPRESSAO-MIN(WS-POS-ASIN + 10:1) <= "9")
002480             MOVE "N"                 TO WS-FRONTEIRA-OK
002490         END-IF
002500     END-IF.
002510*
002520 P330-FIM.
002530     EXIT.
002540*-----------------------------------------------------------------
002550 END PROGRAM SCMP0902.
