000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: HBSIS SISTEMAS - NUCLEO COMPRAS DE MERCADO
000130* Date-Written: 26/03/2024
000140* Date-Compiled:
000150* Security: USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO
000160*-----------------------------------------------------------------
000170* CHAMADO ORIGINAL: CADASTRO DE TIPOS DE PRODUTOS - GERA CSV
000180* (SCMP0510).
000190*-----------------------------------------------------------------
000200* HISTORICO DE ALTERACOES:
000210*   26/03/2024 - AR        - VERSAO ORIGINAL (SCMP0510 - GERACAO
000220*                            DE CSV DE TIPOS DE PRODUTO).
000230*   11/04/2024 - AR        - CHAMADO CMP-4471 - PROGRAMA RENOMEADO
000240*                            PARA SCMP0600 E REAPROVEITADO COMO
000250*                            CARGA DO BULK SHEET DE SPONSORED
000260*                            PRODUCTS.  LE O ARQUIVO BULKIN (UMA
000270*                            LINHA POR CAMPANHA/GRUPO/PALAVRA-
000280*                            CHAVE/SEGMENTACAO/ANUNCIO), CLASSIFICA
000290*                            CADA LINHA PELA ENTIDADE (SCMP0901) E
000300*                            GRAVA NOS 5 MAPAS DE SAIDA.  A ROTINA
000310*                            DE GERACAO DE CSV DE TIPOS DE PRODUTO
000320*                            FOI RETIRADA DE PRODUCAO.
000330*   18/04/2024 - AR        - CHAMADO CMP-4488 - INCLUIDA A
000340*                            CLASSIFICACAO DA EXPRESSAO DE
000350*                            SEGMENTACAO (SCMP0902) PARA AS LINHAS
000360*                            DE "PRODUCT TARGETING", GRAVANDO NOS
000370*                            MAPAS 3 (PAT), 4 (CATEGORY) E 5
000380*                            (AUTO) - UMA LINHA PODE IR PARA MAIS
000390*                            DE UM MAPA, OU PARA NENHUM.
000400*   02/05/2024 - AR        - CHAMADO CMP-4510 - INCLUIDA A LINHA
000410*                            DE TOTAIS DE CONTROLE NO FINAL DO JOB,
000420*                            COBRADA PELA AUDITORIA DE CARGAS.
000430******************************************************************
000440*-----------------------------------------------------------------
000450 IDENTIFICATION DIVISION.
000460*-----------------------------------------------------------------
000470 PROGRAM-ID.    SCMP0600.
000480 AUTHOR.        ANDRE RAFFUL.
000490 INSTALLATION.  HBSIS SISTEMAS.
000500 DATE-WRITTEN.  26/03/2024.
000510 DATE-COMPILED.
000520 SECURITY.      USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO.
000530*-----------------------------------------------------------------
000540* JOB DE CARGA DO BULK SHEET DE SPONSORED PRODUCTS.  LE O ARQUIVO
000550* BULKIN LINHA A LINHA (1a LINHA E O CABECALHO - NAO E REGISTRO DE
000560* NEGOCIO), CLASSIFICA A ENTIDADE (COLUNA B) CHAMANDO O SCMP0901 E
000570* GRAVA:
000580*   ENTIDADE "KEYWORD"            -> MAPA 1 (KEYOUT)
000590*   ENTIDADE "PRODUCT AD"         -> MAPA 2 (PRODADOUT)
000600*   ENTIDADE "PRODUCT TARGETING"  -> CLASSIFICA A EXPRESSAO DE
000610*                                    SEGMENTACAO (COLUNA AJ) NO
000620*                                    SCMP0902 E GRAVA NOS MAPAS
000630*                                    3 (PATOUT), 4 (CATOUT) E/OU
000640*                                    5 (AUTOOUT), CONFORME O CASO.
000650* NAO HA ORDENACAO NEM QUEBRA DE CONTROLE - A ORDEM DE SAIDA E A
000660* MESMA ORDEM DE ENTRADA EM CADA MAPA.
000670*-----------------------------------------------------------------
000680 ENVIRONMENT DIVISION.
000690*-----------------------------------------------------------------
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730*-----------------------------------------------------------------
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT BULK-IN      ASSIGN TO "BULKIN"
000770          ORGANIZATION   IS SEQUENTIAL
000780          ACCESS         IS SEQUENTIAL
000790          FILE STATUS    IS WS-FS-BULKIN.
000800*
000810     SELECT KEYWORD-OUT  ASSIGN TO "KEYOUT"
000820          ORGANIZATION   IS SEQUENTIAL
000830          ACCESS         IS SEQUENTIAL
000840          FILE STATUS    IS WS-FS-KEYOUT.
000850*
000860     SELECT PRODAD-OUT   ASSIGN TO "PRODADOUT"
000870          ORGANIZATION   IS SEQUENTIAL
000880          ACCESS         IS SEQUENTIAL
000890          FILE STATUS    IS WS-FS-PRODAD.
000900*
000910     SELECT PAT-OUT      ASSIGN TO "PATOUT"
000920          ORGANIZATION   IS SEQUENTIAL
000930          ACCESS         IS SEQUENTIAL
000940          FILE STATUS    IS WS-FS-PAT.
000950*
000960     SELECT CATEGORY-OUT ASSIGN TO "CATOUT"
000970          ORGANIZATION   IS SEQUENTIAL
000980          ACCESS         IS SEQUENTIAL
000990          FILE STATUS    IS WS-FS-CATEGORY.
001000*
001010     SELECT AUTO-OUT     ASSIGN TO "AUTOOUT"
001020          ORGANIZATION   IS SEQUENTIAL
001030          ACCESS         IS SEQUENTIAL
001040          FILE STATUS    IS WS-FS-AUTO.
001050*-----------------------------------------------------------------
001060 DATA DIVISION.
001070*-----------------------------------------------------------------
001080 FILE SECTION.
001090*-----------------------------------------------------------------
001100 FD  BULK-IN.
001110     COPY BULKREC.
001120*
001130*    *====<< VISAO BRUTA DA LINHA, PARA DISPLAY EM CASO DE ERRO >>=
001140 01  FD-REGISTRO-BULK-RAW REDEFINES BR-REGISTRO-BULK PIC X(643).
001150*-----------------------------------------------------------------
001160 FD  KEYWORD-OUT.
001170 01  FD-REG-KEYOUT                       PIC X(237).
001180*-----------------------------------------------------------------
001190 FD  PRODAD-OUT.
001200 01  FD-REG-PRODAD                       PIC X(197).
001210*-----------------------------------------------------------------
001220 FD  PAT-OUT.
001230 01  FD-REG-PAT                          PIC X(257).
001240*-----------------------------------------------------------------
001250 FD  CATEGORY-OUT.
001260 01  FD-REG-CATEGORY                     PIC X(257).
001270*-----------------------------------------------------------------
001280 FD  AUTO-OUT.
001290 01  FD-REG-AUTO                         PIC X(257).
001300*-----------------------------------------------------------------
001310 WORKING-STORAGE SECTION.
001320*-----------------------------------------------------------------
001330     COPY KEYOUT.
001340     COPY PRODOUT.
001350     COPY TGTOUT.
001360*
001370*    *====<< VISOES BRUTAS DOS REGISTROS DE SAIDA, PARA DISPLAY EM
001380*            CASO DE ERRO DE GRAVACAO >>==========================
001390 01  WS-REG-KEYWORD-RAW REDEFINES WS-REG-KEYWORD    PIC X(237).
001400 01  WS-REG-TARGETING-RAW REDEFINES WS-REG-TARGETING PIC X(257).
001410*-----------------------------------------------------------------
001420 01  WS-LKS-AREA-ENT.
001430     05 WS-LKS-ENTIDADE                  PIC X(20).
001440     05 WS-LKS-RETORNO-ENT                PIC 9(01).
001450*
001460 01  WS-LKS-AREA-TGT.
001470     05 WS-LKS-EXPR-SEGMENTACAO          PIC X(80).
001480     05 WS-LKS-IND-PAT                    PIC X(01).
001490     05 WS-LKS-IND-CATEGORIA              PIC X(01).
001500     05 WS-LKS-IND-AUTO                   PIC X(01).
001510*-----------------------------------------------------------------
001520 01  WS-CONTADORES.
001530     05 WS-QTD-LIDOS                      PIC 9(07) COMP.
001540     05 WS-QTD-KEYWORD                    PIC 9(07) COMP.
001550     05 WS-QTD-PRODAD                     PIC 9(07) COMP.
001560     05 WS-QTD-TARGETING                  PIC 9(07) COMP.
001570     05 WS-QTD-PAT                        PIC 9(07) COMP.
001580     05 WS-QTD-CATEGORY                   PIC 9(07) COMP.
001590     05 WS-QTD-AUTO                       PIC 9(07) COMP.
001600*-----------------------------------------------------------------
001610 77  WS-FIM-DE-ARQUIVO                    PIC X(01) VALUE "N".
001620     88 FLAG-EOF                          VALUE "S".
001630*
001640 77  WS-FS-BULKIN                         PIC X(02).
001650     88 WS-FS-BULKIN-OK                   VALUE "00".
001660     88 WS-FS-BULKIN-EOF                  VALUE "10".
001670 77  WS-FS-KEYOUT                         PIC X(02).
001680     88 WS-FS-KEYOUT-OK                   VALUE "00".
001690 77  WS-FS-PRODAD                         PIC X(02).
001700     88 WS-FS-PRODAD-OK                   VALUE "00".
001710 77  WS-FS-PAT                            PIC X(02).
001720     88 WS-FS-PAT-OK                      VALUE "00".
001730 77  WS-FS-CATEGORY                       PIC X(02).
001740     88 WS-FS-CATEGORY-OK                 VALUE "00".
001750 77  WS-FS-AUTO                           PIC X(02).
001760     88 WS-FS-AUTO-OK                     VALUE "00".
001770*
001780 77  WS-MENSAGEM                          PIC X(60) VALUE SPACES.
001790*-----------------------------------------------------------------
001800 PROCEDURE DIVISION.
001810*-----------------------------------------------------------------
001820 MAIN-PROCEDURE.
001830*
001840     PERFORM P100-INICIALIZA THRU P100-FIM.
001850*
001860     PERFORM P300-PROCESSA THRU P300-FIM UNTIL FLAG-EOF.
001870*
001880     PERFORM P800-TOTAIS-CONTROLE THRU P800-FIM.
001890*
001900     PERFORM P900-FIM.
001910*-----------------------------------------------------------------
001920 P100-INICIALIZA.
001930*
001940     MOVE ZEROS               TO WS-CONTADORES.
001950     MOVE "N"                 TO WS-FIM-DE-ARQUIVO.
001960*
001970     PERFORM P105-ABRE-BULKIN        THRU P105-FIM.
001980     PERFORM P110-ABRE-KEYOUT        THRU P110-FIM.
001990     PERFORM P120-ABRE-PRODAD        THRU P120-FIM.
002000     PERFORM P130-ABRE-PAT           THRU P130-FIM.
002010     PERFORM P140-ABRE-CATEGORY      THRU P140-FIM.
002020     PERFORM P150-ABRE-AUTO          THRU P150-FIM.
002030*
002040     PERFORM P160-GRAVA-CABECALHOS   THRU P160-FIM.
002050*
002060     PERFORM P170-LE-CABECALHO-BULK  THRU P170-FIM.
002070*
002080 P100-FIM.
002090     EXIT.
002100*-----------------------------------------------------------------
002110 P105-ABRE-BULKIN.
002120*
002130     OPEN INPUT BULK-IN.
002140*
002150     IF NOT WS-FS-BULKIN-OK
002160         STRING "ERRO NA ABERTURA DO ARQUIVO BULKIN. FS: "
002170                WS-FS-BULKIN               INTO WS-MENSAGEM
002180         DISPLAY WS-MENSAGEM
002190         PERFORM P900-FIM
002200     END-IF.
002210*
002220 P105-FIM.
002230     EXIT.
002240*-----------------------------------------------------------------
002250 P110-ABRE-KEYOUT.
002260*
002270     OPEN OUTPUT KEYWORD-OUT.
002280*
002290     IF NOT WS-FS-KEYOUT-OK
002300         STRING "ERRO NA ABERTURA DO ARQUIVO KEYOUT. FS: "
002310                WS-FS-KEYOUT                INTO WS-MENSAGEM
002320         DISPLAY WS-MENSAGEM
002330         PERFORM P900-FIM
002340     END-IF.
002350*
002360 P110-FIM.
002370     EXIT.
002380*-----------------------------------------------------------------
002390 P120-ABRE-PRODAD.
002400*
002410     OPEN OUTPUT PRODAD-OUT.
002420*
002430     IF NOT WS-FS-PRODAD-OK
002440         STRING "ERRO NA ABERTURA DO ARQUIVO PRODADOUT. FS: "
002450                WS-FS-PRODAD                INTO WS-MENSAGEM
002460         DISPLAY WS-MENSAGEM
002470         PERFORM P900-FIM
002480     END-IF.
002490*
002500 P120-FIM.
002510     EXIT.
002520*-----------------------------------------------------------------
002530 P130-ABRE-PAT.
002540*
002550     OPEN OUTPUT PAT-OUT.
002560*
002570     IF NOT WS-FS-PAT-OK
002580         STRING "ERRO NA ABERTURA DO ARQUIVO PATOUT. FS: "
002590                WS-FS-PAT                   INTO WS-MENSAGEM
002600         DISPLAY WS-MENSAGEM
002610         PERFORM P900-FIM
002620     END-IF.
002630*
002640 P130-FIM.
002650     EXIT.
002660*-----------------------------------------------------------------
002670 P140-ABRE-CATEGORY.
002680*
002690     OPEN OUTPUT CATEGORY-OUT.
002700*
002710     IF NOT WS-FS-CATEGORY-OK
002720         STRING "ERRO NA ABERTURA DO ARQUIVO CATOUT. FS: "
002730                WS-FS-CATEGORY              INTO WS-MENSAGEM
002740         DISPLAY WS-MENSAGEM
002750         PERFORM P900-FIM
002760     END-IF.
002770*
002780 P140-FIM.
002790     EXIT.
002800*-----------------------------------------------------------------
002810 P150-ABRE-AUTO.
002820*
002830     OPEN OUTPUT AUTO-OUT.
002840*
002850     IF NOT WS-FS-AUTO-OK
002860         STRING "ERRO NA ABERTURA DO ARQUIVO AUTOOUT. FS: "
002870                WS-FS-AUTO                  INTO WS-MENSAGEM
002880         DISPLAY WS-MENSAGEM
002890         PERFORM P900-FIM
002900     END-IF.
002910*
002920 P150-FIM.
002930     EXIT.
002940*-----------------------------------------------------------------
002950* GRAVA A LINHA DE CABECALHO (TITULOS DE COLUNA) EM CADA UM DOS
002960* 5 MAPAS DE SAIDA, ANTES DA PRIMEIRA LINHA DE NEGOCIO.
002970*-----------------------------------------------------------------
002980 P160-GRAVA-CABECALHOS.
002990*
003000     WRITE FD-REG-KEYOUT    FROM WS-CAB-KEYWORD.
003010     WRITE FD-REG-PRODAD    FROM WS-CAB-PRODAD.
003020     WRITE FD-REG-PAT       FROM WS-CAB-TARGETING.
003030     WRITE FD-REG-CATEGORY  FROM WS-CAB-TARGETING.
003040     WRITE FD-REG-AUTO      FROM WS-CAB-TARGETING.
003050*
003060 P160-FIM.
003070     EXIT.
003080*-----------------------------------------------------------------
003090* A 1a LINHA DO BULKIN E O CABECALHO DO PROPRIO ARQUIVO DE ENTRADA
003100* (TITULOS DE COLUNA DA AMAZON ADS) - E LIDA E DESCARTADA AQUI,
003110* FORA DO LACO PRINCIPAL, PARA NAO SER TRATADA COMO LINHA DE
003120* NEGOCIO.
003130*-----------------------------------------------------------------
003140 P170-LE-CABECALHO-BULK.
003150*
003160     READ BULK-IN
003170         AT END
003180             MOVE "S"                      TO WS-FIM-DE-ARQUIVO
003190     END-READ.
003200*
003210 P170-FIM.
003220     EXIT.
003230*-----------------------------------------------------------------
003240 P300-PROCESSA.
003250*
003260     READ BULK-IN
003270         AT END
003280             MOVE "S"                      TO WS-FIM-DE-ARQUIVO
003290         NOT AT END
003300             ADD 1                         TO WS-QTD-LIDOS
003310             PERFORM P310-NORMALIZA-ENTIDADE  THRU P310-FIM
003320             PERFORM P320-CLASSIFICA-ENTIDADE THRU P320-FIM
003330             EVALUATE WS-LKS-RETORNO-ENT
003340                 WHEN 1
003350                     PERFORM P330-GRAVA-KEYWORD   THRU P330-FIM
003360                 WHEN 2
003370                     PERFORM P350-CLASSIFICA-TARGETING
003380                                                   THRU P350-FIM
003390                 WHEN 3
003400                     PERFORM P340-GRAVA-PRODAD     THRU P340-FIM
003410                 WHEN OTHER
003420                     CONTINUE
003430             END-EVALUATE
003440     END-READ.
003450*
003460 P300-FIM.
003470     EXIT.
003480*-----------------------------------------------------------------
003490 P310-NORMALIZA-ENTIDADE.
003500*
003510     MOVE BRC-ENTIDADE                    TO WS-LKS-ENTIDADE.
003520*
003530 P310-FIM.
003540     EXIT.
003550*-----------------------------------------------------------------
003560* A ELIMINACAO DE BRANCOS A ESQUERDA E A BAIXA DE CAIXA SAO FEITAS
003570* DENTRO DO PROPRIO SCMP0901 - AQUI SO PASSAMOS A COLUNA BRUTA.
003580*-----------------------------------------------------------------
003590 P320-CLASSIFICA-ENTIDADE.
003600*
003610     CALL "SCMP0901"                       USING WS-LKS-AREA-ENT.
003620*
003630 P320-FIM.
003640     EXIT.
003650*-----------------------------------------------------------------
003660 P330-GRAVA-KEYWORD.
003670*
003680     MOVE BRC-ID-CAMPANHA         TO WS-KEY-ID-CAMPANHA.
003690     MOVE BRC-ID-GRUPO-ANUNCIOS   TO WS-KEY-ID-GRUPO-ANUNCIOS.
003700     MOVE BRC-ID-PALAVRA-CHAVE    TO WS-KEY-ID-PALAVRA-CHAVE.
003710     MOVE BRC-NOME-CAMPANHA       TO WS-KEY-NOME-CAMPANHA.
003720     MOVE BRC-NOME-GRUPO-ANUNCIOS TO WS-KEY-NOME-GRUPO-ANUNCIOS.
003730     MOVE BRC-ESTADO-LINHA        TO WS-KEY-ESTADO-LINHA.
003740     MOVE BRC-ESTADO-CAMPANHA     TO WS-KEY-ESTADO-CAMPANHA.
003750     MOVE BRC-ESTADO-GRUPO-ANUNCIOS
003760                                  TO WS-KEY-ESTADO-GRUPO-ANUNCIOS.
003770     MOVE BRC-TEXTO-PALAVRA-CHAVE TO WS-KEY-TEXTO-PALAVRA-CHAVE.
003780*
003790     WRITE FD-REG-KEYOUT          FROM WS-REG-KEYWORD.
003800*
003810     IF WS-FS-KEYOUT-OK
003820         ADD 1                    TO WS-QTD-KEYWORD
003830     ELSE
003840         STRING "ERRO NA GRAVACAO DO KEYOUT. FS: " WS-FS-KEYOUT
003850                                             INTO WS-MENSAGEM
003860         DISPLAY WS-MENSAGEM
003870         DISPLAY WS-REG-KEYWORD-RAW
003880     END-IF.
003890*
003900 P330-FIM.
003910     EXIT.
003920*-----------------------------------------------------------------
003930 P340-GRAVA-PRODAD.
003940*
003950     MOVE BRC-ID-CAMPANHA         TO WS-PRD-ID-CAMPANHA.
003960     MOVE BRC-ID-GRUPO-ANUNCIOS   TO WS-PRD-ID-GRUPO-ANUNCIOS.
003970     MOVE BRC-ID-ANUNCIO          TO WS-PRD-ID-ANUNCIO.
003980     MOVE BRC-NOME-CAMPANHA       TO WS-PRD-NOME-CAMPANHA.
003990     MOVE BRC-NOME-GRUPO-ANUNCIOS TO WS-PRD-NOME-GRUPO-ANUNCIOS.
004000     MOVE BRC-ESTADO-LINHA        TO WS-PRD-ESTADO-LINHA.
004010     MOVE BRC-ESTADO-CAMPANHA     TO WS-PRD-ESTADO-CAMPANHA.
004020     MOVE BRC-ESTADO-GRUPO-ANUNCIOS
004030                                  TO WS-PRD-ESTADO-GRUPO-ANUNCIOS.
004040     MOVE BRC-SKU-ASIN-ANUNCIADO  TO WS-PRD-SKU-ASIN-ANUNCIADO.
004050*
004060     WRITE FD-REG-PRODAD          FROM WS-REG-PRODAD.
004070*
004080     IF WS-FS-PRODAD-OK
004090         ADD 1                    TO WS-QTD-PRODAD
004100     ELSE
004110         STRING "ERRO NA GRAVACAO DO PRODADOUT. FS: "
004120                 WS-FS-PRODAD                INTO WS-MENSAGEM
004130         DISPLAY WS-MENSAGEM
004140     END-IF.
004150*
004160 P340-FIM.
004170     EXIT.
004180*-----------------------------------------------------------------
004190* MONTA O REGISTRO DE SEGMENTACAO (COMUM AOS MAPAS 3/4/5), CHAMA O
004200* SCMP0902 PARA CLASSIFICAR A EXPRESSAO E GRAVA NO(S) MAPA(S) QUE
004210* CASAREM - A LINHA PODE IR PARA MAIS DE UM MAPA, OU PARA NENHUM.
004220*-----------------------------------------------------------------
004230 P350-CLASSIFICA-TARGETING.
004240*
004250     ADD 1                         TO WS-QTD-TARGETING.
004260*
004270     MOVE BRC-ID-CAMPANHA          TO WS-TGT-ID-CAMPANHA.
004280     MOVE BRC-ID-GRUPO-ANUNCIOS    TO WS-TGT-ID-GRUPO-ANUNCIOS.
004290     MOVE BRC-ID-SEGMENTACAO       TO WS-TGT-ID-SEGMENTACAO.
004300     MOVE BRC-NOME-CAMPANHA        TO WS-TGT-NOME-CAMPANHA.
004310     MOVE BRC-NOME-GRUPO-ANUNCIOS  TO WS-TGT-NOME-GRUPO-ANUNCIOS.
004320     MOVE BRC-ESTADO-LINHA         TO WS-TGT-ESTADO-LINHA.
004330     MOVE BRC-ESTADO-CAMPANHA      TO WS-TGT-ESTADO-CAMPANHA.
004340     MOVE BRC-ESTADO-GRUPO-ANUNCIOS
004350                                   TO WS-TGT-ESTADO-GRUPO-ANUNCIOS.
004360     MOVE BRC-EXPR-SEGMENTACAO     TO WS-TGT-EXPR-SEGMENTACAO.
004370*
004380     MOVE BRC-EXPR-SEGMENTACAO     TO WS-LKS-EXPR-SEGMENTACAO.
004390     CALL "SCMP0902"               USING WS-LKS-AREA-TGT.
004400*
004410     IF WS-LKS-IND-PAT = "S"
004420         PERFORM P360-GRAVA-PAT          THRU P360-FIM
004430     END-IF.
004440*
004450     IF WS-LKS-IND-CATEGORIA = "S"
004460         PERFORM P370-GRAVA-CATEGORY     THRU P370-FIM
004470     END-IF.
004480*
004490     IF WS-LKS-IND-AUTO = "S"
004500         PERFORM P380-GRAVA-AUTO         THRU P380-FIM
004510     END-IF.
004520*
004530 P350-FIM.
004540     EXIT.
004550*-----------------------------------------------------------------
004560 P360-GRAVA-PAT.
004570*
004580     WRITE FD-REG-PAT              FROM WS-REG-TARGETING.
004590*
004600     IF WS-FS-PAT-OK
004610         ADD 1                     TO WS-QTD-PAT
004620     ELSE
004630         STRING "ERRO NA GRAVACAO DO PATOUT. FS: " WS-FS-PAT
004640                                             INTO WS-MENSAGEM
004650         DISPLAY WS-MENSAGEM
004660         DISPLAY WS-REG-TARGETING-RAW
004670     END-IF.
004680*
004690 P360-FIM.
004700     EXIT.
004710*-----------------------------------------------------------------
004720 P370-GRAVA-CATEGORY.
004730*
004740     WRITE FD-REG-CATEGORY         FROM WS-REG-TARGETING.
004750*
004760     IF WS-FS-CATEGORY-OK
004770         ADD 1                     TO WS-QTD-CATEGORY
004780     ELSE
004790         STRING "ERRO NA GRAVACAO DO CATOUT. FS: " WS-FS-CATEGORY
004800                                             INTO WS-MENSAGEM
004810         DISPLAY WS-MENSAGEM
004820     END-IF.
004830*
004840 P370-FIM.
004850     EXIT.
004860*-----------------------------------------------------------------
004870 P380-GRAVA-AUTO.
004880*
004890     WRITE FD-REG-AUTO             FROM WS-REG-TARGETING.
004900*
004910     IF WS-FS-AUTO-OK
004920         ADD 1                     TO WS-QTD-AUTO
004930     ELSE
004940         STRING "ERRO NA GRAVACAO DO AUTOOUT. FS: " WS-FS-AUTO
004950                                             INTO WS-MENSAGEM
004960         DISPLAY WS-MENSAGEM
004970     END-IF.
004980*
004990 P380-FIM.
005000     EXIT.
005010*-----------------------------------------------------------------
005020* TOTAIS DE CONTROLE DE FIM DE JOB, COBRADOS PELA AUDITORIA DE
005030* CARGAS (CHAMADO CMP-4510).
005040*-----------------------------------------------------------------
005050 P800-TOTAIS-CONTROLE.
005060*
005070     DISPLAY "SCMP0600 - CARGA DO BULK SHEET DE SPONSORED "
005080             "PRODUCTS - TOTAIS DE CONTROLE".
005090     DISPLAY "TOTAL DE LINHAS LIDAS .............: "
005100             WS-QTD-LIDOS.
005110     DISPLAY "1-SP-KEYWORDTARGETINGMAP ..........: "
005120             WS-QTD-KEYWORD.
005130     DISPLAY "2-SP-ADVERTISEDPRODUCTMAP ..........: "
005140             WS-QTD-PRODAD.
005150     DISPLAY "3-SP-PATMAP .........................: "
005160             WS-QTD-PAT.
005170     DISPLAY "4-SP-CATEGORYMAP ....................: "
005180             WS-QTD-CATEGORY.
005190     DISPLAY "5-SP-AUTOMAP ........................: "
005200             WS-QTD-AUTO.
005210     DISPLAY "PRODUCT TARGETING ROWS: " WS-QTD-TARGETING
005220             " | PAT: "      WS-QTD-PAT
005230             " | CATEGORY: " WS-QTD-CATEGORY
005240             " | AUTO: "     WS-QTD-AUTO.
005250*
005260 P800-FIM.
005270     EXIT.
005280*-----------------------------------------------------------------
005290 P900-FIM.
005300*
005310     CLOSE   BULK-IN
005320             KEYWORD-OUT
005330             PRODAD-OUT
005340             PAT-OUT
005350             CATEGORY-OUT
005360             AUTO-OUT.
005370     GOBACK.
005380*-----------------------------------------------------------------
005390 END PROGRAM SCMP0600.
