000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Installation: HBSIS SISTEMAS - NUCLEO COMPRAS DE MERCADO
000130* Date-Written: 17/05/2006
000140* Date-Compiled:
000150* Security: USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO
000160*-----------------------------------------------------------------
000170* CHAMADO: VALIDAR SE A DATA INFORMADA EH VALIDA SEM CONSULTAR
000180* TABELA DE CALENDARIO.  ANOS ENTRE 1901 E 2099.
000190*-----------------------------------------------------------------
000200* HISTORICO DE ALTERACOES:
000210*   17/05/2006 - AR        - VERSAO ORIGINAL (VALIDA-DATA).
000220*   03/11/1998 - AR        - REVISAO PARA O ANO 2000, AMPLIACAO
000230*                            DA FAIXA DE ANOS VALIDOS PARA 1901
000240*                            A 2099.
000250*   14/04/2024 - AR        - CHAMADO CMP-4471 - SCMP0901 DEIXA
000260*                            DE SER O VALIDADOR DE DATA DA CARGA
000270*                            DE PRECOS (SCMP0300) E PASSA A SER
000280*                            O CLASSIFICADOR DE ENTIDADE DO
000290*                            BULK SHEET DE SPONSORED PRODUCTS,
000300*                            CHAMADO PELO NOVO SCMP0600.  O
000310*                            VALIDADOR DE DATA ANTIGO FOI
000320*                            RETIRADO DE PRODUCAO JUNTO COM O
000330*                            PROGRAMA SCMP0300.
000340*   22/04/2024 - AR        - CHAMADO CMP-4488 - O TESTE DE
000350*                            "PRODUCT AD" PASSOU A COBRIR TAMBEM
000360*                            "PRODUCT ADS", CONFORME O NOVO
000370*                            EXPORT DA AMAZON ADS.
000380******************************************************************
000390*-----------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000410*-----------------------------------------------------------------
000420 PROGRAM-ID.    SCMP0901.
000430 AUTHOR.        ANDRE RAFFUL.
000440 INSTALLATION.  HBSIS SISTEMAS.
000450 DATE-WRITTEN.  17/05/2006.
000460 DATE-COMPILED.
000470 SECURITY.      USO INTERNO DO NUCLEO DE COMPRAS DE MERCADO.
000480*-----------------------------------------------------------------
000490* CLASSIFICA A COLUNA ENTIDADE (B) DE UMA LINHA DO BULK SHEET DE
000500* SPONSORED PRODUCTS, APOS ELIMINAR BRANCOS A ESQUERDA E BAIXAR A
000510* CAIXA, CONTRA AS TRES REGRAS DE ENTIDADE DO NUCLEO DE CARGA:
000520*   "KEYWORD"            -> PALAVRA-CHAVE            (RETORNO 1)
000530*   "PRODUCT TARGETING"  -> SEGMENTACAO DE PRODUTO    (RETORNO 2)
000540*   "PRODUCT AD"         -> ANUNCIO DE PRODUTO         (RETORNO 3)
000550*   NENHUMA DAS ACIMA     -> LINHA NAO CLASSIFICADA    (RETORNO 0)
000560* O TESTE E DE PREFIXO (A ENTIDADE PODE TER TEXTO APOS A PALAVRA
000570* CHAVE DA REGRA, POR EXEMPLO "PRODUCT AD" OU "PRODUCT ADS").
000580*-----------------------------------------------------------------
000590 ENVIRONMENT DIVISION.
000600*-----------------------------------------------------------------
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     CLASS CLASSE-ALFANUMERICA IS "A" THRU "Z" "0" THRU "9".
000640*-----------------------------------------------------------------
000650 DATA DIVISION.
000660*-----------------------------------------------------------------
000670 WORKING-STORAGE SECTION.
000680*-----------------------------------------------------------------
000690 01  WS-AUXILIARES.
000700     05  WS-ENTIDADE-MIN              PIC X(20).
000710*        *====<< VISAO EM TABELA, POSICAO A POSICAO >>============
000720     05  WS-ENTIDADE-TABELA REDEFINES WS-ENTIDADE-MIN.
000730         10  WS-ENTIDADE-CARACTER     PIC X(01) OCCURS 20 TIMES.
000740     05  WS-POS-INICIO                PIC 9(02) COMP.
000750     05  WS-TAM-RESTANTE              PIC 9(02) COMP.
000760     05  WS-IND                       PIC 9(02) COMP.
000770*
000780 01  WS-TABELA-MAIUSC                 PIC X(26)
000790         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000800 01  WS-TAB-MAIUSC-IND REDEFINES WS-TABELA-MAIUSC.
000810     05  WS-MAIUSC-CARACTER           PIC X(01) OCCURS 26 TIMES.
000820 01  WS-TABELA-MINUSC                 PIC X(26)
000830         VALUE "abcdefghijklmnopqrstuvwxyz".
000840 01  WS-TAB-MINUSC-IND REDEFINES WS-TABELA-MINUSC.
000850     05  WS-MINUSC-CARACTER           PIC X(01) OCCURS 26 TIMES.
000860*-----------------------------------------------------------------
000870 LINKAGE SECTION.
000880*-----------------------------------------------------------------
000890 01  LKS-PARAMETRO.
000900     05 LKS-ENTIDADE                  PIC X(20).
000910     05 LKS-RETORNO                   PIC 9(01).
000920*-----------------------------------------------------------------
000930* LKS-ENTIDADE = COLUNA B (ENTITY) DA LINHA DO BULK SHEET
000940* LKS-RETORNO  = 0 - ENTIDADE NAO CLASSIFICADA (IGNORAR A LINHA)
000950* LKS-RETORNO  = 1 - ENTIDADE "KEYWORD"           (MAPA 1)
000960* LKS-RETORNO  = 2 - ENTIDADE "PRODUCT TARGETING" (MAPAS 3/4/5)
000970* LKS-RETORNO  = 3 - ENTIDADE "PRODUCT AD"        (MAPA 2)
000980*-----------------------------------------------------------------
000990*-----------------------------------------------------------------
001000 PROCEDURE DIVISION USING LKS-PARAMETRO.
001010*-----------------------------------------------------------------
001020 P000-CLASSIFICA-ENTIDADE.
001030*
001040     MOVE ZERO                        TO LKS-RETORNO.
001050     MOVE LKS-ENTIDADE                TO WS-ENTIDADE-MIN.
001060     INSPECT WS-ENTIDADE-MIN CONVERTING WS-TABELA-MAIUSC
001070                                     TO WS-TABELA-MINUSC.
001080*
001090*    *=========<< ELIMINA BRANCOS A ESQUERDA >>====================
001100     MOVE ZERO                        TO WS-POS-INICIO.
001110     PERFORM P005-ACHA-INICIO THRU P005-FIM
001120             VARYING WS-IND FROM 1 BY 1
001130             UNTIL WS-IND > 20
001140                OR WS-POS-INICIO NOT = ZERO.
001150*
001160     IF WS-POS-INICIO = ZERO
001170         GOBACK
001180     END-IF.
001190*
001200     COMPUTE WS-TAM-RESTANTE = 21 - WS-POS-INICIO.
001210*
001220*    *=========<< TESTA OS PREFIXOS DAS TRES REGRAS >>=============
001230     IF WS-TAM-RESTANTE >= 7
001240        AND WS-ENTIDADE-MIN(WS-POS-INICIO:7) = "keyword"
001250         MOVE 1                       TO LKS-RETORNO
001260     ELSE
001270         IF WS-TAM-RESTANTE >= 17
001280            AND WS-ENTIDADE-MIN(WS-POS-INICIO:17) =
001290                "product targeting"
001300             MOVE 2                   TO LKS-RETORNO
001310         ELSE
001320             IF WS-TAM-RESTANTE >= 10
001330                AND WS-ENTIDADE-MIN(WS-POS-INICIO:10) =
001340                    "product ad"
001350                 MOVE 3               TO LKS-RETORNO
001360             END-IF
001370         END-IF
001380     END-IF.
001390*
001400     GOBACK.
001410*
001420 P005-ACHA-INICIO.
001430*
001440     IF WS-ENTIDADE-MIN(WS-IND:1) NOT = SPACE
001450         MOVE WS-IND                  TO WS-POS-INICIO
001460     END-IF.
001470*
001480 P005-FIM.
001490     EXIT.
001500*
001510 END PROGRAM SCMP0901.
