000100******************************************************************
000110* Copybook: TGTOUT
000120* Author: ANDRE RAFFUL
000130* Date: 14/04/2024
000140* Purpose: LINHA DOS MAPAS 3/4/5 - SEGMENTACAO DE PRODUTO (PAT,
000150*          CATEGORIA E AUTO COMPARTILHAM O MESMO LAYOUT) - 9
000160*          COLUNAS FIXAS.
000170* Alteracoes: 14/04/2024 - AR - CHAMADO CMP-4471 - LAYOUT INICIAL.
000180******************************************************************
000190*
000200 01  WS-REG-TARGETING.
000210     03 WS-TGT-ID-CAMPANHA               PIC X(22).
000220     03 WS-TGT-ID-GRUPO-ANUNCIOS         PIC X(22).
000230     03 WS-TGT-ID-SEGMENTACAO            PIC X(22).
000240     03 WS-TGT-NOME-CAMPANHA             PIC X(40).
000250     03 WS-TGT-NOME-GRUPO-ANUNCIOS       PIC X(40).
000260     03 WS-TGT-ESTADO-LINHA              PIC X(10).
000270     03 WS-TGT-ESTADO-CAMPANHA           PIC X(10).
000280     03 WS-TGT-ESTADO-GRUPO-ANUNCIOS     PIC X(10).
000290     03 WS-TGT-EXPR-SEGMENTACAO          PIC X(80).
000300     03 FILLER                           PIC X(01).
000310*
000320 01  WS-CAB-TARGETING.
000330     03 FILLER       PIC X(22) VALUE "CAMPAIGN-ID".
000340     03 FILLER       PIC X(22) VALUE "AD-GROUP-ID".
000350     03 FILLER       PIC X(22) VALUE "TARGETING-ID".
000360     03 FILLER       PIC X(40) VALUE "CAMPAIGN-NAME".
000370     03 FILLER       PIC X(40) VALUE "AD-GROUP-NAME".
000380     03 FILLER       PIC X(10) VALUE "STATE".
000390     03 FILLER       PIC X(10) VALUE "CAMP-STATE".
000400     03 FILLER       PIC X(10) VALUE "ADGR-STATE".
000410     03 FILLER       PIC X(80) VALUE "TARGETING-EXPRESSION".
000420     03 FILLER       PIC X(01) VALUE SPACES.
