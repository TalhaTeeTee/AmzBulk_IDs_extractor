000100******************************************************************
000110* Copybook: BULKREC
000120* Author: ANDRE RAFFUL
000130* Date: 14/04/2024
000140* Purpose: LAYOUT DA LINHA DO BULK SHEET DE SPONSORED PRODUCTS
000150*          (EXPORTACAO DA AMAZON ADS - CAMPANHAS/GRUPOS DE
000160*          ANUNCIOS/PALAVRAS-CHAVE/SEGMENTACAO DE PRODUTO/ANUNCIOS
000170*          DE PRODUTO - UM OBJETO POR LINHA, COLUNAS A ATE AJ).
000180* Alteracoes: 14/04/2024 - AR - CHAMADO CMP-4471 - LAYOUT INICIAL.
000190*             22/04/2024 - AR - CHAMADO CMP-4488 - AJUSTE DE
000200*             TAMANHO DA COLUNA AC (KEYWORD-TEXT) DE 40 PARA 60
000210*             POSICOES, TEXTOS DE PALAVRA-CHAVE LONGA ESTAVAM
000220*             SENDO TRUNCADOS NA CARGA DE ABRIL.
000230******************************************************************
000240*
000250* BR-ENTIDADE (COLUNA B) DEFINE O TIPO DE OBJETO DA LINHA E
000260* ORIENTA A CLASSIFICACAO (SCMP0901).  BR-EXPR-SEGMENTACAO
000270* (COLUNA AJ) SO TEM SIGNIFICADO QUANDO A LINHA E DE SEGMENTACAO
000280* DE PRODUTO E ORIENTA A CLASSIFICACAO PAT/CATEGORIA/AUTO
000290* (SCMP0902).  AS DEMAIS COLUNAS SAO CARREGADAS MAS NAO TESTADAS.
000300*
000310 01  BR-REGISTRO-BULK.
000320     03 BR-PRODUTO                       PIC X(20).
000330*                                          COLUNA A - NAO USADA
000340     03 BR-ENTIDADE                      PIC X(20).
000350*                                          COLUNA B - CLASSIFICA
000360     03 BR-OPERACAO                      PIC X(10).
000370*                                          COLUNA C - NAO USADA
000380     03 BR-ID-CAMPANHA                   PIC X(22).
000390*                                          COLUNA D
000400     03 BR-ID-GRUPO-ANUNCIOS             PIC X(22).
000410*                                          COLUNA E
000420     03 BR-ID-PORTFOLIO                  PIC X(22).
000430*                                          COLUNA F - NAO USADA
000440     03 BR-ID-ANUNCIO                    PIC X(22).
000450*                                          COLUNA G
000460     03 BR-ID-PALAVRA-CHAVE              PIC X(22).
000470*                                          COLUNA H
000480     03 BR-ID-SEGMENTACAO                PIC X(22).
000490*                                          COLUNA I
000500     03 BR-FILLER-J                      PIC X(10).
000510     03 BR-FILLER-K                      PIC X(10).
000520     03 BR-NOME-CAMPANHA                 PIC X(40).
000530*                                          COLUNA L
000540     03 BR-NOME-GRUPO-ANUNCIOS           PIC X(40).
000550*                                          COLUNA M
000560     03 BR-FILLER-N                      PIC X(10).
000570     03 BR-FILLER-O                      PIC X(10).
000580     03 BR-FILLER-P                      PIC X(10).
000590     03 BR-FILLER-Q                      PIC X(10).
000600     03 BR-ESTADO-LINHA                  PIC X(10).
000610*                                          COLUNA R
000620     03 BR-ESTADO-CAMPANHA               PIC X(10).
000630*                                          COLUNA S
000640     03 BR-ESTADO-GRUPO-ANUNCIOS         PIC X(10).
000650*                                          COLUNA T
000660     03 BR-FILLER-U                      PIC X(10).
000670     03 BR-FILLER-V                      PIC X(10).
000680     03 BR-SKU-ASIN-ANUNCIADO            PIC X(20).
000690*                                          COLUNA W
000700     03 BR-FILLER-X                      PIC X(10).
000710     03 BR-FILLER-Y                      PIC X(10).
000720     03 BR-FILLER-Z                      PIC X(10).
000730     03 BR-FILLER-AA                     PIC X(10).
000740     03 BR-FILLER-AB                     PIC X(10).
000750     03 BR-TEXTO-PALAVRA-CHAVE           PIC X(60).
000760*                                          COLUNA AC
000770     03 BR-FILLER-AD                     PIC X(10).
000780     03 BR-FILLER-AE                     PIC X(10).
000790     03 BR-FILLER-AF                     PIC X(10).
000800     03 BR-FILLER-AG                     PIC X(10).
000810     03 BR-FILLER-AH                     PIC X(10).
000820     03 BR-FILLER-AI                     PIC X(10).
000830     03 BR-EXPR-SEGMENTACAO              PIC X(80).
000840*                                          COLUNA AJ
000850     03 FILLER                           PIC X(01).
000860*
000870* VISAO ALTERNATIVA AGRUPANDO SOMENTE AS COLUNAS MOVIDAS PARA OS
000880* MAPAS DE SAIDA - USADA PELOS PARAGRAFOS DE GRAVACAO EM SCMP0600
000890* PARA EVITAR REFERENCIA DIRETA AS COLUNAS-FILLER ACIMA.
000900*
000910 01  BR-REGISTRO-BULK-CHAVES REDEFINES BR-REGISTRO-BULK.
000920     03 FILLER                           PIC X(20).
000930     03 BRC-ENTIDADE                     PIC X(20).
000940     03 FILLER                           PIC X(10).
000950     03 BRC-ID-CAMPANHA                  PIC X(22).
000960     03 BRC-ID-GRUPO-ANUNCIOS            PIC X(22).
000970     03 FILLER                           PIC X(22).
000980     03 BRC-ID-ANUNCIO                   PIC X(22).
000990     03 BRC-ID-PALAVRA-CHAVE             PIC X(22).
001000     03 BRC-ID-SEGMENTACAO               PIC X(22).
001010     03 FILLER                           PIC X(20).
001020     03 BRC-NOME-CAMPANHA                PIC X(40).
001030     03 BRC-NOME-GRUPO-ANUNCIOS          PIC X(40).
001040     03 FILLER                           PIC X(40).
001050     03 BRC-ESTADO-LINHA                 PIC X(10).
001060     03 BRC-ESTADO-CAMPANHA              PIC X(10).
001070     03 BRC-ESTADO-GRUPO-ANUNCIOS        PIC X(10).
001080     03 FILLER                           PIC X(20).
001090     03 BRC-SKU-ASIN-ANUNCIADO           PIC X(20).
001100     03 FILLER                           PIC X(50).
001110     03 BRC-TEXTO-PALAVRA-CHAVE          PIC X(60).
001120     03 FILLER                           PIC X(60).
001130     03 BRC-EXPR-SEGMENTACAO             PIC X(80).
001140     03 FILLER                           PIC X(01).
