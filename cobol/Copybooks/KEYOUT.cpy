000100******************************************************************
000110* Copybook: KEYOUT
000120* Author: ANDRE RAFFUL
000130* Date: 14/04/2024
000140* Purpose: LINHA DO MAPA 1 - SEGMENTACAO POR PALAVRA-CHAVE
000150*          (1-SP-KeywordTargetingMap) - 9 COLUNAS FIXAS.
000160* Alteracoes: 14/04/2024 - AR - CHAMADO CMP-4471 - LAYOUT INICIAL.
000170******************************************************************
000180*
000190 01  WS-REG-KEYWORD.
000200     03 WS-KEY-ID-CAMPANHA               PIC X(22).
000210     03 WS-KEY-ID-GRUPO-ANUNCIOS         PIC X(22).
000220     03 WS-KEY-ID-PALAVRA-CHAVE          PIC X(22).
000230     03 WS-KEY-NOME-CAMPANHA             PIC X(40).
000240     03 WS-KEY-NOME-GRUPO-ANUNCIOS       PIC X(40).
000250     03 WS-KEY-ESTADO-LINHA              PIC X(10).
000260     03 WS-KEY-ESTADO-CAMPANHA           PIC X(10).
000270     03 WS-KEY-ESTADO-GRUPO-ANUNCIOS     PIC X(10).
000280     03 WS-KEY-TEXTO-PALAVRA-CHAVE       PIC X(60).
000290     03 FILLER                           PIC X(01).
000300*
000310 01  WS-CAB-KEYWORD.
000320     03 FILLER       PIC X(22) VALUE "CAMPAIGN-ID".
000330     03 FILLER       PIC X(22) VALUE "AD-GROUP-ID".
000340     03 FILLER       PIC X(22) VALUE "KEYWORD-ID".
000350     03 FILLER       PIC X(40) VALUE "CAMPAIGN-NAME".
000360     03 FILLER       PIC X(40) VALUE "AD-GROUP-NAME".
000370     03 FILLER       PIC X(10) VALUE "STATE".
000380     03 FILLER       PIC X(10) VALUE "CAMP-STATE".
000390     03 FILLER       PIC X(10) VALUE "ADGR-STATE".
000400     03 FILLER       PIC X(60) VALUE "KEYWORD-TEXT".
000410     03 FILLER       PIC X(01) VALUE SPACES.
